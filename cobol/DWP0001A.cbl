000100******************************************************************
000200* PROGRAM-ID.: DWP0001A
000300* PROGRAMMER..: M J HARTE
000400* DESCRIPTION.: V1 BENEFITS DECISION ENGINE - BATCH DRIVER.
000500*               READS THE V1 APPLICANT FILE, VALIDATES EACH NINO,
000600*               DERIVES THE ELIGIBILITY DECISION AND ANY SPECIAL
000700*               FIRST-NAME SCENARIO, WRITES ONE V1-DECISION PER
000800*               APPLICANT AND PRINTS THE RUN-CONTROL REPORT.
000900* NOTE.......: CALLS DWP0002A (NINO VALIDATION), DWP0003A (V1
001000*               DECISION RULES) AND DWP0004A (SPECIAL FIRST-NAME
001100*               SCENARIO MATCHER).
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. DWP0001A.
001500 AUTHOR. M J HARTE.
001600 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001700 DATE-WRITTEN. MARCH 1988.
001800 DATE-COMPILED.
001900 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
002000******************************************************************
002100*    CHANGE LOG
002200*----------------------------------------------------------------*
002300*    14/03/1988 MJH  INITIAL BUILD - V1 BATCH DRIVER, CALLS THE    CR0107
002400*                    NINO VALIDATOR AND THE DECISION RULES        CR0107
002500*                    WORKER, WRITES V1-DECISION RECORDS.          CR0107
002600*    07/07/1994 RTO  REQ 0219 - ADDED THE SPECIAL FIRST-NAME       CR0219
002700*                    SCENARIO CALL AHEAD OF THE DECISION WRITE.   CR0219
002800*    01/04/1999 MJH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   CY2K001
002900*                    DRIVER, NOTHING TO CHANGE.                  CY2K001
003000*    19/11/2013 SPK  REQ 4471 - ADDED ELIGIBLE-START/END-DATE AND  CR4471
003100*                    UC-INCOME-THRESHOLD TO THE APPLICANT RECORD  CR4471
003200*                    (PASSED THROUGH, NOT USED BY THIS DRIVER).   CR4471
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT V1-APPLICANT-FILE    ASSIGN TO DDV1APPL
004200     ORGANIZATION IS LINE SEQUENTIAL.
004300
004400     SELECT V1-DECISION-FILE     ASSIGN TO DDV1DECN
004500     ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     SELECT V1-CONTROL-REPORT    ASSIGN TO DDV1CTRL
004800     ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  V1-APPLICANT-FILE.
005400 COPY CPWP001A.
005500
005600 FD  V1-DECISION-FILE.
005700 COPY CPWP002A.
005800
005900 FD  V1-CONTROL-REPORT.
006000 01  FD-CTRL-LINE.
006100     05  FD-CTRL-LABEL                PIC X(20).
006200     05  FD-CTRL-COUNT                PIC X(07).
006300     05  FILLER                       PIC X(53).
006400
006500 WORKING-STORAGE SECTION.
006600
006700*----------- INDICADORES DE FIM DE ARQUIVO / VALIDADE ------------
006800 01  WRK-FIM-ARQ                      PIC X(01) VALUE 'N'.
006900     88  WRK-FIM-DE-ARQUIVO                  VALUE 'S'.
007000     88  WRK-NAO-FIM-DE-ARQUIVO              VALUE 'N'.
007100 01  WRK-NINO-VALIDO                   PIC X(01).
007200     88  WRK-NINO-E-VALIDO                   VALUE 'S'.
007300     88  WRK-NINO-NAO-E-VALIDO               VALUE 'N'.
007400
007500*----------- CONTADORES DE CONTROLE -------------------------------
007600 01  WRK-TOT-LIDOS                    PIC 9(07) COMP VALUE ZERO.
007700 01  WRK-TOT-GRAVADOS                 PIC 9(07) COMP VALUE ZERO.
007800 01  WRK-TOT-REJEITADOS               PIC 9(07) COMP VALUE ZERO.
007900 01  WRK-IND1                         PIC 9(02) COMP.
008000
008100*----------- TOTAIS POR SITUACAO DE ELEGIBILIDADE -----------------
008200 01  WRK-ELIG-TOTAIS.
008300     05  WRK-TOT-ELIGIBLE             PIC 9(07) COMP VALUE ZERO.
008400     05  WRK-TOT-INELIGIBLE           PIC 9(07) COMP VALUE ZERO.
008500     05  WRK-TOT-PENDING              PIC 9(07) COMP VALUE ZERO.
008600     05  WRK-TOT-NOMATCH              PIC 9(07) COMP VALUE ZERO.
008700     05  FILLER                       PIC X(04).
008800 01  WRK-ELIG-TOTAIS-TABELA REDEFINES WRK-ELIG-TOTAIS.
008900     05  WRK-TOT-ELIG-TAB OCCURS 4 TIMES
009000                                      PIC 9(07) COMP.
009100     05  FILLER                       PIC X(04).
009200
009300*----------- RELACAO DE RUBRICAS DOS TOTAIS POR SITUACAO ----------
009400 01  WRK-ELIG-LABELS.
009500     05  WRK-ELIG-LABEL-TAB OCCURS 4 TIMES
009600                       INDEXED BY WRK-ELIG-IDX
009700                                      PIC X(16).
009800     05  FILLER                       PIC X(04).
009900
010000*----------- AREA DE MONTAGEM DA LINHA DO RELATORIO ---------------
010100 01  WRK-CTRL-LINE.
010200     05  WRK-CTRL-LABEL               PIC X(20).
010300     05  WRK-CTRL-COUNT               PIC ZZZ,ZZ9.
010400     05  FILLER                       PIC X(53).
010500
010600******************************************************************
010700 PROCEDURE DIVISION.
010800******************************************************************
010900
011000*----------------------------------------------------------------*
011100*    PROCESSAMENTO PRINCIPAL
011200*----------------------------------------------------------------*
011300 0000-PROCESSAR              SECTION.
011400*----------------------------------------------------------------*
011500
011600     PERFORM 0001-ABRE-ARQUIVOS
011700     PERFORM 0002-LER-APLICANTE
011800     PERFORM 0003-TRATAR-APLICANTE
011900        UNTIL WRK-FIM-DE-ARQUIVO
012000     PERFORM 0008-GRAVAR-TOTAIS
012100     PERFORM 0009-FECHA-ARQUIVOS
012200     PERFORM 9999-FINALIZAR
012300     .
012400*----------------------------------------------------------------*
012500 0000-END.                    EXIT.
012600*----------------------------------------------------------------*
012700
012800*----------------------------------------------------------------*
012900*    ABERTURA DE ARQUIVOS E CARGA DA TABELA DE RUBRICAS
013000*----------------------------------------------------------------*
013100 0001-ABRE-ARQUIVOS          SECTION.
013200*----------------------------------------------------------------*
013300
013400     OPEN INPUT  V1-APPLICANT-FILE
013500          OUTPUT V1-DECISION-FILE
013600                 V1-CONTROL-REPORT
013700
013800     PERFORM 0001A-CARREGAR-LABELS
013900     .
014000*----------------------------------------------------------------*
014100 0001-END.                    EXIT.
014200*----------------------------------------------------------------*
014300
014400*----------------------------------------------------------------*
014500*    CARREGAR RUBRICAS DOS TOTAIS POR SITUACAO
014600*----------------------------------------------------------------*
014700 0001A-CARREGAR-LABELS       SECTION.
014800*----------------------------------------------------------------*
014900
015000     MOVE 'ELIGIBLE'              TO WRK-ELIG-LABEL-TAB(1)
015100     MOVE 'INELIGIBLE'            TO WRK-ELIG-LABEL-TAB(2)
015200     MOVE 'PENDING'               TO WRK-ELIG-LABEL-TAB(3)
015300     MOVE 'NOMATCH'               TO WRK-ELIG-LABEL-TAB(4)
015400     .
015500*----------------------------------------------------------------*
015600 0001A-END.                   EXIT.
015700*----------------------------------------------------------------*
015800
015900*----------------------------------------------------------------*
016000*    LEITURA DE UM REGISTRO DE APLICANTE V1
016100*----------------------------------------------------------------*
016200 0002-LER-APLICANTE          SECTION.
016300*----------------------------------------------------------------*
016400
016500     READ V1-APPLICANT-FILE
016600        AT END MOVE 'S'          TO WRK-FIM-ARQ
016700     END-READ
016800
016900     IF WRK-NAO-FIM-DE-ARQUIVO
017000        ADD 1                    TO WRK-TOT-LIDOS
017100     END-IF
017200     .
017300*----------------------------------------------------------------*
017400 0002-END.                    EXIT.
017500*----------------------------------------------------------------*
017600
017700*----------------------------------------------------------------*
017800*    TRATAR UM APLICANTE - VALIDAR, DECIDIR, GRAVAR OU REJEITAR
017900*----------------------------------------------------------------*
018000 0003-TRATAR-APLICANTE       SECTION.
018100*----------------------------------------------------------------*
018200
018300     PERFORM 0004-VALIDAR-NINO
018400
018500     IF WRK-NINO-E-VALIDO
018600        PERFORM 0005-DECIDIR
018700        PERFORM 0006-GRAVAR-DECISAO
018800     ELSE
018900        ADD 1                    TO WRK-TOT-REJEITADOS
019000     END-IF
019100
019200     PERFORM 0002-LER-APLICANTE
019300     .
019400*----------------------------------------------------------------*
019500 0003-END.                    EXIT.
019600*----------------------------------------------------------------*
019700
019800*----------------------------------------------------------------*
019900*    VALIDAR O FORMATO DO NINO DO APLICANTE
020000*----------------------------------------------------------------*
020100 0004-VALIDAR-NINO           SECTION.
020200*----------------------------------------------------------------*
020300
020400     CALL 'DWP0002A' USING CPWP001A-NINO WRK-NINO-VALIDO
020500     .
020600*----------------------------------------------------------------*
020700 0004-END.                    EXIT.
020800*----------------------------------------------------------------*
020900
021000*----------------------------------------------------------------*
021100*    DERIVAR A DECISAO V1 E O CENARIO ESPECIAL DE PRIMEIRO NOME
021200*----------------------------------------------------------------*
021300 0005-DECIDIR                SECTION.
021400*----------------------------------------------------------------*
021500
021600     MOVE CPWP001A-NINO           TO CPWP002A-NINO
021700
021800     CALL 'DWP0003A' USING CPWP001A-NINO
021900                           CPWP002A-ELIGIBILITY-STATUS
022000                           CPWP002A-CHILDREN-UNDER-1
022100                           CPWP002A-CHILDREN-UNDER-4
022200
022300     CALL 'DWP0004A' USING CPWP001A-FORENAME
022400                           CPWP002A-SPECIAL-SCENARIO
022500
022600     PERFORM 0007-ACUMULAR-TOTAIS
022700     .
022800*----------------------------------------------------------------*
022900 0005-END.                    EXIT.
023000*----------------------------------------------------------------*
023100
023200*----------------------------------------------------------------*
023300*    GRAVAR O REGISTRO DE DECISAO V1
023400*----------------------------------------------------------------*
023500 0006-GRAVAR-DECISAO         SECTION.
023600*----------------------------------------------------------------*
023700
023800     WRITE CPWP002A-V1-DECISION
023900
024000     ADD 1                        TO WRK-TOT-GRAVADOS
024100     .
024200*----------------------------------------------------------------*
024300 0006-END.                    EXIT.
024400*----------------------------------------------------------------*
024500
024600*----------------------------------------------------------------*
024700*    ACUMULAR O TOTAL DA SITUACAO DE ELEGIBILIDADE DECIDIDA
024800*----------------------------------------------------------------*
024900 0007-ACUMULAR-TOTAIS        SECTION.
025000*----------------------------------------------------------------*
025100
025200     EVALUATE CPWP002A-ELIGIBILITY-STATUS
025300        WHEN 'ELIGIBLE'
025400           ADD 1                 TO WRK-TOT-ELIGIBLE
025500        WHEN 'INELIGIBLE'
025600           ADD 1                 TO WRK-TOT-INELIGIBLE
025700        WHEN 'PENDING'
025800           ADD 1                 TO WRK-TOT-PENDING
025900        WHEN 'NOMATCH'
026000           ADD 1                 TO WRK-TOT-NOMATCH
026100     END-EVALUATE
026200     .
026300*----------------------------------------------------------------*
026400 0007-END.                    EXIT.
026500*----------------------------------------------------------------*
026600
026700*----------------------------------------------------------------*
026800*    GRAVAR O RELATORIO DE CONTROLE DE FIM DE PROCESSAMENTO
026900*----------------------------------------------------------------*
027000 0008-GRAVAR-TOTAIS          SECTION.
027100*----------------------------------------------------------------*
027200
027300     MOVE 'RECORDS READ'          TO WRK-CTRL-LABEL
027400     MOVE WRK-TOT-LIDOS           TO WRK-CTRL-COUNT
027500     PERFORM 0008B-ESCREVER-LINHA
027600
027700     MOVE 'RECORDS WRITTEN'       TO WRK-CTRL-LABEL
027800     MOVE WRK-TOT-GRAVADOS        TO WRK-CTRL-COUNT
027900     PERFORM 0008B-ESCREVER-LINHA
028000
028100     PERFORM 0008A-GRAVAR-ELIG-LINHA
028200        VARYING WRK-ELIG-IDX FROM 1 BY 1
028300        UNTIL WRK-ELIG-IDX GREATER THAN 4
028400
028500     MOVE 'RECORDS REJECTED'      TO WRK-CTRL-LABEL
028600     MOVE WRK-TOT-REJEITADOS      TO WRK-CTRL-COUNT
028700     PERFORM 0008B-ESCREVER-LINHA
028800     .
028900*----------------------------------------------------------------*
029000 0008-END.                    EXIT.
029100*----------------------------------------------------------------*
029200
029300*----------------------------------------------------------------*
029400*    GRAVAR UMA LINHA DE TOTAL POR SITUACAO DE ELEGIBILIDADE
029500*----------------------------------------------------------------*
029600 0008A-GRAVAR-ELIG-LINHA     SECTION.
029700*----------------------------------------------------------------*
029800
029900     MOVE WRK-ELIG-LABEL-TAB(WRK-ELIG-IDX)
030000                                  TO WRK-CTRL-LABEL
030100     MOVE WRK-TOT-ELIG-TAB(WRK-ELIG-IDX)
030200                                  TO WRK-CTRL-COUNT
030300     PERFORM 0008B-ESCREVER-LINHA
030400     .
030500*----------------------------------------------------------------*
030600 0008A-END.                   EXIT.
030700*----------------------------------------------------------------*
030800
030900*----------------------------------------------------------------*
031000*    ESCREVER E EXIBIR UMA LINHA DO RELATORIO DE CONTROLE
031100*----------------------------------------------------------------*
031200 0008B-ESCREVER-LINHA        SECTION.
031300*----------------------------------------------------------------*
031400
031500     DISPLAY WRK-CTRL-LINE
031600     MOVE WRK-CTRL-LINE           TO FD-CTRL-LINE
031700     WRITE FD-CTRL-LINE
031800     .
031900*----------------------------------------------------------------*
032000 0008B-END.                   EXIT.
032100*----------------------------------------------------------------*
032200
032300*----------------------------------------------------------------*
032400*    FECHAMENTO DE ARQUIVOS
032500*----------------------------------------------------------------*
032600 0009-FECHA-ARQUIVOS         SECTION.
032700*----------------------------------------------------------------*
032800
032900     CLOSE V1-APPLICANT-FILE
033000           V1-DECISION-FILE
033100           V1-CONTROL-REPORT
033200     .
033300*----------------------------------------------------------------*
033400 0009-END.                    EXIT.
033500*----------------------------------------------------------------*
033600
033700*----------------------------------------------------------------*
033800*    FINALIZAR PROGRAMA
033900*----------------------------------------------------------------*
034000 9999-FINALIZAR              SECTION.
034100*----------------------------------------------------------------*
034200
034300     DISPLAY 'DWP0001A - V1 BENEFITS RUN COMPLETE'
034400     STOP RUN
034500     .
034600*----------------------------------------------------------------*
034700 9999-END.                    EXIT.
034800*----------------------------------------------------------------*
