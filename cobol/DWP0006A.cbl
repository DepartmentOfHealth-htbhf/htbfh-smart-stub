000100******************************************************************
000200* PROGRAM-ID.: DWP0006A
000300* PROGRAMMER..: S P KOWALCZYK
000400* DESCRIPTION.: V2 IDENTITY-AND-ELIGIBILITY RULES ENGINE. DERIVES
000500*               THE IDENTITY, ELIGIBILITY, BENEFIT AND CONTACT-
000600*               VERIFICATION OUTCOMES, PLUS THE CHILDREN DATE-OF-
000700*               BIRTH LIST, FROM THE NINO AND SURNAME OF A V2
000800*               APPLICANT.
000900* NOTE.......: CALLED WORKER - NO FILES OF ITS OWN. CALLED BY
001000*               THE V2 IDENTITY ENGINE DRIVER, DWP0005A, ONLY
001100*               AFTER DWP0002A HAS PASSED THE NINO AS VALID AND
001200*               THE DRIVER HAS RULED OUT THE EXCEPTION NINO.
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. DWP0006A.
001600 AUTHOR. S P KOWALCZYK.
001700 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001800 DATE-WRITTEN. NOVEMBER 2013.
001900 DATE-COMPILED.
002000 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
002100******************************************************************
002200*    CHANGE LOG
002300*----------------------------------------------------------------*
002400*    19/11/2013 SPK  REQ 4471 - INITIAL BUILD. IDENTITY, CONFIRMED  CR4471
002500*                    ELIGIBILITY, UNIVERSAL CREDIT QUALIFYING      CR4471
002600*                    BENEFIT AND THE FOUR SURNAME-DRIVEN           CR4471
002700*                    VERIFICATION OUTCOMES.                       CR4471
002800*    04/02/2014 SPK  REQ 4502 - ADDED THE CHILDREN DOB LIST, USING  CR4502
002900*                    DWP0007A FOR THE TWO RUN-DATE ANCHORS.        CR4502
003000*    11/07/2014 RTO  REQ 4540 - CAPPED THE EFFECTIVE UNDER-FOUR     CR4540
003100*                    COUNT AT THE SIZE OF THE CHILD-DOB TABLE SO   CR4540
003200*                    A NINO OF '..99..9..' CANNOT OVERRUN IT.      CR4540
003210*    02/09/2014 SPK  REQ 4552 - ADDED JOB-LOG DIAGNOSTIC DISPLAYS   CR4552
003220*                    OF THE CHILD COUNTS AND THE RUN DATE AFTER    CR4552
003230*                    OPS ASKED FOR MORE VISIBILITY ON OVERNIGHT    CR4552
003240*                    RERUNS.                                      CR4552
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800
003900*----------- AREA DE TRABALHO DO NINO RECEBIDO -------------------
004000 01  WRK-NINO                         PIC X(09).
004100 01  WRK-NINO-PARTES REDEFINES WRK-NINO.
004200     05  WRK-NINO-LETRA1               PIC X(01).
004300     05  WRK-NINO-LETRA2               PIC X(01).
004400     05  WRK-NINO-DIG-UNDER1            PIC 9(01).
004500     05  WRK-NINO-DIG-UNDER4            PIC 9(01).
004600     05  FILLER                        PIC X(04).
004700
004800*----------- CONTADORES DE FILHOS ---------------------------------
004900 01  WRK-UNDER-CONTADORES.
004910     05  WRK-UNDER1-CONT               PIC 9(02) COMP.
004920     05  WRK-UNDER4-CONT               PIC 9(02) COMP.
004925     05  FILLER                        PIC X(01).
004930 01  WRK-UNDER-CONTADORES-TAB REDEFINES WRK-UNDER-CONTADORES.
004940     05  WRK-UNDER-CONT-TAB OCCURS 2 TIMES
004945                                      PIC 9(02) COMP.
004960     05  FILLER                        PIC X(01).
005100 01  WRK-IND1                          PIC 9(02) COMP.
005200
005300*----------- AREA DE LIGACAO COM O WORKER DE DATAS ----------------
005400 01  WRK-DATAS-AREA.
005500     05  WRK-RUN-DATE                  PIC X(10).
005600     05  WRK-UNDER1-DOB-ANCHOR          PIC X(10).
005700     05  WRK-UNDER4-DOB-ANCHOR          PIC X(10).
005710 01  WRK-DATAS-AREA-DATA REDEFINES WRK-DATAS-AREA.
005720     05  WRK-RUN-DATE-VIEW             PIC X(10).
005730     05  FILLER                        PIC X(20).
005800
005900 LINKAGE SECTION.
006000 01  LK-NINO                           PIC X(09).
006100 01  LK-SURNAME                        PIC X(30).
006200 01  LK-MOBILE-PHONE-NUMBER             PIC X(15).
006300 01  LK-EMAIL-ADDRESS                  PIC X(50).
006400 01  LK-PREGNANT-DEPENDANT-DOB           PIC X(10).
006500 COPY CPWP004A.
006600
006700******************************************************************
006800 PROCEDURE DIVISION USING LK-NINO LK-SURNAME LK-MOBILE-PHONE-NUMBER
006900                          LK-EMAIL-ADDRESS LK-PREGNANT-DEPENDANT-DOB
007000                          CPWP004A-V2-DECISION.
007100******************************************************************
007200
007300*----------------------------------------------------------------*
007400*    PROCESSAMENTO PRINCIPAL
007500*----------------------------------------------------------------*
007600 0000-PROCESSAR              SECTION.
007700*----------------------------------------------------------------*
007800
007900     MOVE LK-NINO                 TO WRK-NINO
008000     MOVE LK-NINO                 TO CPWP004A-NINO
008100
008200     IF WRK-NINO-LETRA1 = 'X'
008300        PERFORM 0001-IDENTIDADE-NAO-CONFERE
008400     ELSE
008500        IF WRK-NINO-LETRA2 = 'X'
008600           PERFORM 0002-ELEGIBILIDADE-NAO-CONFIRMADA
008700        ELSE
008800           PERFORM 0003-ELEGIBILIDADE-CONFIRMADA
008900        END-IF
009000     END-IF
009100
009200     PERFORM 9999-FINALIZAR
009300     .
009400*----------------------------------------------------------------*
009500 0000-END.                    EXIT.
009600*----------------------------------------------------------------*
009700
009800*----------------------------------------------------------------*
009900*    IDENTIDADE NAO CONFERE (LETRA 1 DO NINO = X)
010000*----------------------------------------------------------------*
010100 0001-IDENTIDADE-NAO-CONFERE  SECTION.
010200*----------------------------------------------------------------*
010300
010400     MOVE 'NOT-MATCHED'           TO CPWP004A-IDENTITY-STATUS
010500     MOVE 'NOT-CONFIRMED'         TO CPWP004A-ELIGIBILITY-STATUS
010600     MOVE 'NOT-SET'               TO CPWP004A-QUALIFYING-BENEFITS
010700     MOVE 'NOT-SET'               TO CPWP004A-DEATH-VERIFICATION
010800     MOVE 'NOT-SET'               TO CPWP004A-MOBILE-MATCH
010900     MOVE 'NOT-SET'               TO CPWP004A-EMAIL-MATCH
011000     MOVE 'NOT-SET'               TO CPWP004A-ADDRESS-LINE-1-MATCH
011100     MOVE 'NOT-SET'               TO CPWP004A-POSTCODE-MATCH
011200     MOVE 'NOT-SET'               TO CPWP004A-PREG-DOB-MATCH
011300     MOVE ZEROS                   TO CPWP004A-CHILD-COUNT
011400     .
011500*----------------------------------------------------------------*
011600 0001-END.                    EXIT.
011700*----------------------------------------------------------------*
011800
011900*----------------------------------------------------------------*
012000*    IDENTIDADE CONFERE, ELEGIBILIDADE NAO CONFIRMADA (LETRA 2 = X)
012100*----------------------------------------------------------------*
012200 0002-ELEGIBILIDADE-NAO-CONFIRMADA SECTION.
012300*----------------------------------------------------------------*
012400
012500     MOVE 'MATCHED'               TO CPWP004A-IDENTITY-STATUS
012600     MOVE 'NOT-CONFIRMED'         TO CPWP004A-ELIGIBILITY-STATUS
012700     MOVE 'NOT-SET'               TO CPWP004A-QUALIFYING-BENEFITS
012800     MOVE 'NOT-SET'               TO CPWP004A-DEATH-VERIFICATION
012900     MOVE 'NOT-SET'               TO CPWP004A-MOBILE-MATCH
013000     MOVE 'NOT-SET'               TO CPWP004A-EMAIL-MATCH
013100     MOVE 'NOT-SET'               TO CPWP004A-ADDRESS-LINE-1-MATCH
013200     MOVE 'NOT-SET'               TO CPWP004A-POSTCODE-MATCH
013300     MOVE 'NOT-SET'               TO CPWP004A-PREG-DOB-MATCH
013400     MOVE ZEROS                   TO CPWP004A-CHILD-COUNT
013500     .
013600*----------------------------------------------------------------*
013700 0002-END.                    EXIT.
013800*----------------------------------------------------------------*
013900
014000*----------------------------------------------------------------*
014100*    IDENTIDADE E ELEGIBILIDADE CONFIRMADAS - AVALIAR O RESTANTE
014200*----------------------------------------------------------------*
014300 0003-ELEGIBILIDADE-CONFIRMADA SECTION.
014400*----------------------------------------------------------------*
014500
014600     MOVE 'MATCHED'               TO CPWP004A-IDENTITY-STATUS
014700     MOVE 'CONFIRMED'             TO CPWP004A-ELIGIBILITY-STATUS
014800     MOVE 'UNIVERSAL-CREDIT'      TO CPWP004A-QUALIFYING-BENEFITS
014900     MOVE 'N/A'                   TO CPWP004A-DEATH-VERIFICATION
015000
015100     PERFORM 0004-CALCULAR-FILHOS
015200     PERFORM 0005-VERIFICAR-ENDERECO
015300     PERFORM 0006-VERIFICAR-MOBILE
015400     PERFORM 0007-VERIFICAR-EMAIL
015500     PERFORM 0008-VERIFICAR-GRAVIDEZ
015600     .
015700*----------------------------------------------------------------*
015800 0003-END.                    EXIT.
015900*----------------------------------------------------------------*
016000
016100*----------------------------------------------------------------*
016200*    CALCULAR CONTAGEM E LISTA DE DATAS DE NASCIMENTO DOS FILHOS
016300*----------------------------------------------------------------*
016400 0004-CALCULAR-FILHOS        SECTION.
016500*----------------------------------------------------------------*
016600
016700     MOVE WRK-NINO-DIG-UNDER1     TO WRK-UNDER1-CONT
016800     MOVE WRK-NINO-DIG-UNDER4     TO WRK-UNDER4-CONT
016900
017000     IF WRK-UNDER4-CONT LESS THAN WRK-UNDER1-CONT
017100        MOVE WRK-UNDER1-CONT      TO WRK-UNDER4-CONT
017200     END-IF
017300
017400     IF WRK-UNDER4-CONT GREATER THAN 8
017500        MOVE 8                   TO WRK-UNDER4-CONT
017600     END-IF
017700     IF WRK-UNDER1-CONT GREATER THAN WRK-UNDER4-CONT
017800        MOVE WRK-UNDER4-CONT      TO WRK-UNDER1-CONT
017900     END-IF
018000
018100     MOVE WRK-UNDER4-CONT         TO CPWP004A-CHILD-COUNT
018150     DISPLAY 'DWP0006A CHILD COUNTS U1/U4=' WRK-UNDER-CONT-TAB(1)
018160             '/' WRK-UNDER-CONT-TAB(2)
018200
018300     IF WRK-UNDER4-CONT GREATER THAN ZERO
018400        CALL 'DWP0007A' USING WRK-DATAS-AREA
018450        DISPLAY 'DWP0006A RUN DATE=' WRK-RUN-DATE-VIEW
018500
018600        PERFORM 0004A-PREENCHER-UNDER1
018700           VARYING WRK-IND1 FROM 1 BY 1
018800           UNTIL WRK-IND1 GREATER THAN WRK-UNDER1-CONT
018900
019000        PERFORM 0004B-PREENCHER-UNDER4
019100           VARYING WRK-IND1 FROM WRK-IND1 BY 1
019200           UNTIL WRK-IND1 GREATER THAN CPWP004A-CHILD-COUNT
019300     END-IF
019400     .
019500*----------------------------------------------------------------*
019600 0004-END.                    EXIT.
019700*----------------------------------------------------------------*
019800
019900*----------------------------------------------------------------*
020000*    PREENCHER UMA POSICAO DA LISTA COM A ANCORA MENOR DE 1 ANO
020100*----------------------------------------------------------------*
020200 0004A-PREENCHER-UNDER1     SECTION.
020300*----------------------------------------------------------------*
020400
020500     MOVE WRK-UNDER1-DOB-ANCHOR   TO CPWP004A-CHILD-DOB(WRK-IND1)
020600     .
020700*----------------------------------------------------------------*
020800 0004A-END.                   EXIT.
020900*----------------------------------------------------------------*
021000
021100*----------------------------------------------------------------*
021200*    PREENCHER UMA POSICAO DA LISTA COM A ANCORA MENOR DE 4 ANOS
021300*----------------------------------------------------------------*
021400 0004B-PREENCHER-UNDER4     SECTION.
021500*----------------------------------------------------------------*
021600
021700     MOVE WRK-UNDER4-DOB-ANCHOR   TO CPWP004A-CHILD-DOB(WRK-IND1)
021800     .
021900*----------------------------------------------------------------*
022000 0004B-END.                   EXIT.
022100*----------------------------------------------------------------*
022200
022300*----------------------------------------------------------------*
022400*    VERIFICACAO DE ENDERECO E CEP (CONFORME SOBRENOME)
022500*----------------------------------------------------------------*
022600 0005-VERIFICAR-ENDERECO     SECTION.
022700*----------------------------------------------------------------*
022800
022900     EVALUATE TRUE
023000        WHEN LK-SURNAME = 'AddressNotMatched'
023100           MOVE 'NOT-MATCHED'     TO CPWP004A-ADDRESS-LINE-1-MATCH
023200           MOVE 'MATCHED'         TO CPWP004A-POSTCODE-MATCH
023300        WHEN LK-SURNAME = 'PostcodeNotMatched'
023400           MOVE 'MATCHED'         TO CPWP004A-ADDRESS-LINE-1-MATCH
023500           MOVE 'NOT-MATCHED'     TO CPWP004A-POSTCODE-MATCH
023600        WHEN OTHER
023700           MOVE 'MATCHED'         TO CPWP004A-ADDRESS-LINE-1-MATCH
023800           MOVE 'MATCHED'         TO CPWP004A-POSTCODE-MATCH
023900     END-EVALUATE
024000     .
024100*----------------------------------------------------------------*
024200 0005-END.                    EXIT.
024300*----------------------------------------------------------------*
024400
024500*----------------------------------------------------------------*
024600*    VERIFICACAO DO TELEFONE CELULAR (CONFORME SOBRENOME)
024700*----------------------------------------------------------------*
024800 0006-VERIFICAR-MOBILE       SECTION.
024900*----------------------------------------------------------------*
025000
025100     EVALUATE TRUE
025200        WHEN LK-MOBILE-PHONE-NUMBER = SPACES
025300           MOVE 'NOT-SUPPLIED'    TO CPWP004A-MOBILE-MATCH
025400        WHEN LK-SURNAME = 'MobileNotMatched'
025500           OR LK-SURNAME = 'MobileAndEmailNotMatched'
025600           MOVE 'NOT-MATCHED'     TO CPWP004A-MOBILE-MATCH
025700        WHEN LK-SURNAME = 'MobileNotHeld'
025800           OR LK-SURNAME = 'MobileAndEmailNotHeld'
025900           MOVE 'NOT-HELD'        TO CPWP004A-MOBILE-MATCH
026000        WHEN OTHER
026100           MOVE 'MATCHED'         TO CPWP004A-MOBILE-MATCH
026200     END-EVALUATE
026300     .
026400*----------------------------------------------------------------*
026500 0006-END.                    EXIT.
026600*----------------------------------------------------------------*
026700
026800*----------------------------------------------------------------*
026900*    VERIFICACAO DO E-MAIL (CONFORME SOBRENOME)
027000*----------------------------------------------------------------*
027100 0007-VERIFICAR-EMAIL        SECTION.
027200*----------------------------------------------------------------*
027300
027400     EVALUATE TRUE
027500        WHEN LK-EMAIL-ADDRESS = SPACES
027600           MOVE 'NOT-SUPPLIED'    TO CPWP004A-EMAIL-MATCH
027700        WHEN LK-SURNAME = 'EmailNotMatched'
027800           OR LK-SURNAME = 'MobileAndEmailNotMatched'
027900           MOVE 'NOT-MATCHED'     TO CPWP004A-EMAIL-MATCH
028000        WHEN LK-SURNAME = 'EmailNotHeld'
028100           OR LK-SURNAME = 'MobileAndEmailNotHeld'
028200           MOVE 'NOT-HELD'        TO CPWP004A-EMAIL-MATCH
028300        WHEN OTHER
028400           MOVE 'MATCHED'         TO CPWP004A-EMAIL-MATCH
028500     END-EVALUATE
028600     .
028700*----------------------------------------------------------------*
028800 0007-END.                    EXIT.
028900*----------------------------------------------------------------*
029000
029100*----------------------------------------------------------------*
029200*    VERIFICACAO DA DATA DE NASCIMENTO DO DEPENDENTE EM GESTACAO
029300*----------------------------------------------------------------*
029400 0008-VERIFICAR-GRAVIDEZ     SECTION.
029500*----------------------------------------------------------------*
029600
029700     IF LK-PREGNANT-DEPENDANT-DOB = SPACES
029800        MOVE 'NOT-SUPPLIED'       TO CPWP004A-PREG-DOB-MATCH
029900     ELSE
030000        MOVE 'NOT-SET'            TO CPWP004A-PREG-DOB-MATCH
030100     END-IF
030200     .
030300*----------------------------------------------------------------*
030400 0008-END.                    EXIT.
030500*----------------------------------------------------------------*
030600
030700*----------------------------------------------------------------*
030800*    FINALIZAR WORKER
030900*----------------------------------------------------------------*
031000 9999-FINALIZAR              SECTION.
031100*----------------------------------------------------------------*
031200
031300     GOBACK
031400     .
031500*----------------------------------------------------------------*
031600 9999-END.                    EXIT.
031700*----------------------------------------------------------------*
