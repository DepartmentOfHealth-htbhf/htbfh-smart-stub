000100******************************************************************
000200* PROGRAM-ID.: DWP0002A
000300* PROGRAMMER..: M J HARTE
000400* DESCRIPTION.: VALIDATES THE FORMAT OF A NATIONAL INSURANCE
000500*               NUMBER (NINO). SHARED BY THE V1 BENEFITS ENGINE
000600*               (DWP0001A) AND THE V2 IDENTITY-AND-ELIGIBILITY
000700*               ENGINE (DWP0005A).
000800* NOTE.......: CALLED WORKER - NO FILES OF ITS OWN.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. DWP0002A.
001200 AUTHOR. M J HARTE.
001300 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001400 DATE-WRITTEN. MARCH 1988.
001500 DATE-COMPILED.
001600 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
001700******************************************************************
001800*    CHANGE LOG
001900*----------------------------------------------------------------*
002000*    14/03/1988 MJH  INITIAL BUILD - FORMAT CHECK ONLY, MODELLED  CR0107
002100*                    ON THE OLD CPF FORMAT CHECKER.               CR0107
002200*    02/06/1991 MJH  ADDED PROHIBITED-LETTER-PAIR CHECK AFTER     CR0166
002300*                    DSS CIRCULAR 91/14 (BG, GB, NK, KN, TN, NT,  CR0166
002400*                    ZZ ARE NEVER ISSUED).                       CR0166
002500*    01/04/1999 MJH  Y2K REVIEW - NO DATE ARITHMETIC IN THIS      CY2K001
002600*                    MODULE, NOTHING TO CHANGE.                  CY2K001
002700*    19/11/2013 SPK  REQ 4471 - RE-USED UNCHANGED FOR THE NEW     CR4471
002800*                    V2 IDENTITY-AND-ELIGIBILITY ENGINE.         CR4471
002810*    15/09/2014 MJH  REQ 4561 - ADDED A JOB-LOG DIAGNOSTIC         CR4561
002820*                    DISPLAY OF THE NINO'S FIRST LETTER AFTER     CR4561
002830*                    OPS ASKED FOR MORE VISIBILITY ON OVERNIGHT   CR4561
002840*                    RERUNS.                                      CR4561
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS WP-LETTER-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800*----------- AREA DE TRABALHO DO NINO RECEBIDO -------------------
003900 01  WRK-NINO                         PIC X(09).
004000 01  WRK-NINO-PARTES REDEFINES WRK-NINO.
004100     05  WRK-NINO-LETRA1               PIC X(01).
004200     05  WRK-NINO-LETRA2               PIC X(01).
004300     05  WRK-NINO-DIGITOS              PIC X(06).
004400     05  WRK-NINO-LETRA-FINAL          PIC X(01).
004500
004600 01  WRK-NINO-PAR-LETRAS.
004700     05  WRK-NINO-PAR                  PIC X(02).
004800     05  WRK-NINO-PAR-DUPLO REDEFINES WRK-NINO-PAR.
004900         10  WRK-NINO-PAR-L1           PIC X(01).
005000         10  WRK-NINO-PAR-L2           PIC X(01).
005100
005200 LINKAGE SECTION.
005300 01  LK-NINO                           PIC X(09).
005310 01  LK-NINO-1A-LETRA REDEFINES LK-NINO.
005320     05  LK-NINO-LETRA1                 PIC X(01).
005330     05  FILLER                         PIC X(08).
005400 01  LK-NINO-VALIDO                     PIC X(01).
005500     88  LK-NINO-E-VALIDO                    VALUE 'S'.
005600     88  LK-NINO-NAO-E-VALIDO                VALUE 'N'.
005700
005800******************************************************************
005900 PROCEDURE DIVISION USING LK-NINO LK-NINO-VALIDO.
006000******************************************************************
006100
006200*----------------------------------------------------------------*
006300*    PROCESSAMENTO PRINCIPAL
006400*----------------------------------------------------------------*
006500 0000-PROCESSAR              SECTION.
006600*----------------------------------------------------------------*
006700
006800     MOVE 'S'                     TO LK-NINO-VALIDO
006900     MOVE LK-NINO                 TO WRK-NINO
007000
007100     PERFORM 0001-VERIFICAR-LETRAS
007200     IF LK-NINO-E-VALIDO
007300        PERFORM 0002-VERIFICAR-DIGITOS
007400     END-IF
007500     IF LK-NINO-E-VALIDO
007600        PERFORM 0003-VERIFICAR-LETRA-FINAL
007700     END-IF
007800     IF LK-NINO-E-VALIDO
007900        PERFORM 0004-VERIFICAR-PAR-PROIBIDO
008000     END-IF
008100
008200     PERFORM 9999-FINALIZAR
008300     .
008400*----------------------------------------------------------------*
008500 0000-END.                    EXIT.
008600*----------------------------------------------------------------*
008700
008800*----------------------------------------------------------------*
008900*    VERIFICAR LETRAS NAS POSICOES 1 E 2 (EXCLUSOES DWP)
009000*----------------------------------------------------------------*
009100 0001-VERIFICAR-LETRAS        SECTION.
009200*----------------------------------------------------------------*
009300
009400     IF WRK-NINO-LETRA1 NOT WP-LETTER-CLASS
009500        OR WRK-NINO-LETRA2 NOT WP-LETTER-CLASS
009600        MOVE 'N'                  TO LK-NINO-VALIDO
009700     END-IF
009800
009900     IF LK-NINO-E-VALIDO
010000        IF WRK-NINO-LETRA1 = 'D' OR 'F' OR 'I' OR 'Q' OR 'U'
010100                                OR 'V'
010200           MOVE 'N'               TO LK-NINO-VALIDO
010300        END-IF
010400     END-IF
010500
010600     IF LK-NINO-E-VALIDO
010700        IF WRK-NINO-LETRA2 = 'D' OR 'F' OR 'I' OR 'O' OR 'Q'
010800                                OR 'U' OR 'V'
010900           MOVE 'N'               TO LK-NINO-VALIDO
011000        END-IF
011100     END-IF
011200     .
011300*----------------------------------------------------------------*
011400 0001-END.                    EXIT.
011500*----------------------------------------------------------------*
011600
011700*----------------------------------------------------------------*
011800*    VERIFICAR DIGITOS NAS POSICOES 3 A 8
011900*----------------------------------------------------------------*
012000 0002-VERIFICAR-DIGITOS       SECTION.
012100*----------------------------------------------------------------*
012200
012300     IF WRK-NINO-DIGITOS NOT NUMERIC
012400        MOVE 'N'                  TO LK-NINO-VALIDO
012500     END-IF
012600     .
012700*----------------------------------------------------------------*
012800 0002-END.                    EXIT.
012900*----------------------------------------------------------------*
013000
013100*----------------------------------------------------------------*
013200*    VERIFICAR LETRA FINAL (POSICAO 9) - TEM DE SER A,B,C OU D
013300*----------------------------------------------------------------*
013400 0003-VERIFICAR-LETRA-FINAL   SECTION.
013500*----------------------------------------------------------------*
013600
013700     IF WRK-NINO-LETRA-FINAL NOT = 'A' AND NOT = 'B'
013710                              AND NOT = 'C' AND NOT = 'D'
014400        MOVE 'N'                  TO LK-NINO-VALIDO
014500     END-IF
014600     .
014700*----------------------------------------------------------------*
014800 0003-END.                    EXIT.
014900*----------------------------------------------------------------*
015000
015100*----------------------------------------------------------------*
015200*    VERIFICAR PAR DE LETRAS PROIBIDO (CIRCULAR 91/14)
015300*----------------------------------------------------------------*
015400 0004-VERIFICAR-PAR-PROIBIDO  SECTION.
015500*----------------------------------------------------------------*
015600
015650     MOVE WRK-NINO-LETRA1          TO WRK-NINO-PAR-L1
015680     MOVE WRK-NINO-LETRA2          TO WRK-NINO-PAR-L2
015690
015700     IF WRK-NINO-PAR = 'BG' OR 'GB' OR 'NK' OR 'KN' OR 'TN'
015710                          OR 'NT' OR 'ZZ'
016400        MOVE 'N'                  TO LK-NINO-VALIDO
016500     END-IF
016600     .
016700*----------------------------------------------------------------*
016800 0004-END.                    EXIT.
016900*----------------------------------------------------------------*
017000
017100*----------------------------------------------------------------*
017200*    FINALIZAR WORKER
017300*----------------------------------------------------------------*
017400 9999-FINALIZAR              SECTION.
017500*----------------------------------------------------------------*
017600
017650     DISPLAY 'DWP0002A NINO 1ST LETTER=' LK-NINO-LETRA1
017700     GOBACK
017800     .
017900*----------------------------------------------------------------*
018000 9999-END.                    EXIT.
018100*----------------------------------------------------------------*
