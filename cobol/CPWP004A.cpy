000100******************************************************************
000200* PROGRAMMER..: S P KOWALCZYK
000300* DATE.......: 19/11/2013
000400* DESCRIPTION.: RECORD LAYOUT - V2 DECISION OUTPUT RECORD
000500* BOOK.......: CPWP004A
000600*----------------------------------------------------------------*
000700* CPWP004A-NINO                 = ECHO OF APPLICANT NINO
000800* CPWP004A-IDENTITY-STATUS      = MATCHED / NOT-MATCHED
000900* CPWP004A-ELIGIBILITY-STATUS   = CONFIRMED/NOT-CONFIRMED/NOT-SET
001000* CPWP004A-QUALIFYING-BENEFITS  = UNIVERSAL-CREDIT / NOT-SET
001100* CPWP004A-DEATH-VERIFICATION   = N/A (NOT MATCHED) / NOT-SET
001200* CPWP004A-MOBILE-MATCH         = VERIFICATION OUTCOME, MOBILE
001300* CPWP004A-EMAIL-MATCH          = VERIFICATION OUTCOME, E-MAIL
001400* CPWP004A-ADDRESS-LINE-1-MATCH = VERIFICATION OUTCOME, ADDRESS
001500* CPWP004A-POSTCODE-MATCH       = VERIFICATION OUTCOME, POSTCODE
001600* CPWP004A-PREG-DOB-MATCH       = PREGNANT-DEPENDANT DOB OUTCOME
001700* CPWP004A-CHILD-COUNT          = NUMBER OF MATCHED CHILD DOBs
001800* CPWP004A-CHILD-DOB (OCCURS 8) = MATCHED CHILDREN DOBs (ISO)
001900* CPWP004A-ERROR-FLAG           = 'E' WHEN EXCEPTION NINO SUPPLIED
002000* CPWP004A-ERROR-MESSAGE        = ERROR TEXT WHEN ERROR-FLAG = 'E'
002100* CPWP004A-SPECIAL-SCENARIO     = RESERVED - NOT SET BY V2 ENGINE
002200*----------------------------------------------------------------*
002300*    19/11/2013 SPK  REQ 4471 - V2 DECISION RECORD - INITIAL      CR4471
002400*                    BUILD, EIGHT-OCCURRENCE CHILD DOB TABLE     CR4471
002500*    11/03/2014 SPK  REQ 4519 - ADDED EXCEPTION NINO ERROR-FLAG  CR4519
002600*                    AND ERROR-MESSAGE AFTER OPS INCIDENT 8810   CR4519
002700******************************************************************
002800 01  CPWP004A-V2-DECISION.
002900     05  CPWP004A-NINO                   PIC X(09).
003000     05  CPWP004A-IDENTITY-STATUS        PIC X(11).
003100     05  CPWP004A-ELIGIBILITY-STATUS     PIC X(13).
003200     05  CPWP004A-QUALIFYING-BENEFITS    PIC X(16).
003300     05  CPWP004A-DEATH-VERIFICATION     PIC X(12).
003400     05  CPWP004A-MOBILE-MATCH           PIC X(12).
003500     05  CPWP004A-EMAIL-MATCH            PIC X(12).
003600     05  CPWP004A-ADDRESS-LINE-1-MATCH   PIC X(12).
003700     05  CPWP004A-POSTCODE-MATCH         PIC X(12).
003800     05  CPWP004A-PREG-DOB-MATCH         PIC X(12).
003900     05  CPWP004A-CHILD-COUNT            PIC 9(02).
004000     05  CPWP004A-CHILD-DOB OCCURS 8 TIMES
004100                                         PIC X(10).
004200     05  CPWP004A-ERROR-FLAG             PIC X(01).
004300     05  CPWP004A-ERROR-MESSAGE          PIC X(80).
004400     05  CPWP004A-SPECIAL-SCENARIO       PIC X(12).
004500     05  FILLER                          PIC X(08).
