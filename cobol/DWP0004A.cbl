000100******************************************************************
000200* PROGRAM-ID.: DWP0004A
000300* PROGRAMMER..: R T ODUYA
000400* DESCRIPTION.: MATCHES AN APPLICANT'S FIRST NAME CASE-
000500*               INSENSITIVELY AGAINST THE RESERVED "SPECIAL
000600*               SCENARIO" TABLE AND RETURNS THE SCENARIO CODE.
000700* NOTE.......: CALLED WORKER - NO FILES OF ITS OWN. ONLY THE
000800*               V1 BENEFITS ENGINE (DWP0001A) CALLS THIS, AS
000900*               THE V2 APPLICANT RECORD HOLDS NO FIRST NAME.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. DWP0004A.
001300 AUTHOR. R T ODUYA.
001400 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001500 DATE-WRITTEN. JULY 1994.
001600 DATE-COMPILED.
001700 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
001800******************************************************************
001900*    CHANGE LOG
002000*----------------------------------------------------------------*
002100*    07/07/1994 RTO  INITIAL BUILD - LINEAR SEARCH OVER A FIVE-   CR0219
002200*                    ENTRY RESERVED-NAME TABLE, MODELLED ON THE  CR0219
002300*                    OLD AGENDA LOOKUP ROUTINE.                  CR0219
002400*    01/04/1999 RTO  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,  CY2K001
002500*                    NOTHING TO CHANGE.                         CY2K001
002600*    22/01/2001 MJH  ADDED CASE-FOLDING UP FRONT SO MIXED-CASE    CR0583
002700*                    FIRST NAMES FROM THE NEW ONLINE FRONT END   CR0583
002800*                    STILL MATCH.                               CR0583
002810*    15/09/2014 RTO  REQ 4561 - ADDED A DEFENSIVE CLEAR OF THE     CR4561
002820*                    RESERVED-NAME TABLE AT LOAD TIME AND A       CR4561
002830*                    JOB-LOG DIAGNOSTIC DISPLAY OF THE FIRST       CR4561
002840*                    LETTER BEING COMPARED, AFTER OPS ASKED FOR   CR4561
002850*                    MORE VISIBILITY ON OVERNIGHT RERUNS.         CR4561
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400
003500*----------- TABELA DE NOMES RESERVADOS (CENARIOS ESPECIAIS) ----
003600 01  WRK-TAB-NOME-ESPECIAL.
003700     05  WRK-TAB-ENTRADA OCCURS 5 TIMES
003800                         INDEXED BY WRK-TAB-IDX.
003900         10  WRK-TAB-NOME           PIC X(30).
004000         10  WRK-TAB-CENARIO         PIC X(12).
004050     05  FILLER                       PIC X(01).
004060*----------- VISAO EM BRANCO USADA PARA LIMPAR A TABELA -----------
004070 01  WRK-TAB-NOME-ESPECIAL-FLAT REDEFINES WRK-TAB-NOME-ESPECIAL.
004080     05  FILLER                       PIC X(211).
004100
004200*----------- AREA DE TRABALHO -------------------------------------
004300 01  WRK-FORENAME-MAIUSC              PIC X(30).
004310 01  WRK-FORENAME-PRIMEIRA REDEFINES WRK-FORENAME-MAIUSC.
004320     05  WRK-FORENAME-1A-LETRA         PIC X(01).
004330     05  FILLER                        PIC X(29).
004400 01  WRK-TAB-NOME-MAIUSC              PIC X(30).
004410 01  WRK-TAB-NOME-PRIMEIRA REDEFINES WRK-TAB-NOME-MAIUSC.
004420     05  WRK-TAB-NOME-1A-LETRA          PIC X(01).
004430     05  FILLER                        PIC X(29).
004500 01  WRK-ENCONTROU                    PIC X(01).
004600     88  WRK-NOME-ENCONTRADO                VALUE 'S'.
004700     88  WRK-NOME-NAO-ENCONTRADO             VALUE 'N'.
004800
004900 LINKAGE SECTION.
005000 01  LK-FORENAME                       PIC X(30).
005100 01  LK-SPECIAL-SCENARIO               PIC X(12).
005200
005300******************************************************************
005400 PROCEDURE DIVISION USING LK-FORENAME LK-SPECIAL-SCENARIO.
005500******************************************************************
005600
005700*----------------------------------------------------------------*
005800*    PROCESSAMENTO PRINCIPAL
005900*----------------------------------------------------------------*
006000 0000-PROCESSAR              SECTION.
006100*----------------------------------------------------------------*
006200
006300     PERFORM 0001-CARREGAR-TABELA
006400     MOVE SPACES                  TO LK-SPECIAL-SCENARIO
006500     MOVE 'N'                     TO WRK-ENCONTROU
006600     MOVE LK-FORENAME             TO WRK-FORENAME-MAIUSC
006650     INSPECT WRK-FORENAME-MAIUSC
006680        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
006690                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006800
006900     SET WRK-TAB-IDX              TO 1
007000     PERFORM 0002-PESQUISAR-NOME
007100        VARYING WRK-TAB-IDX FROM 1 BY 1
007200        UNTIL WRK-TAB-IDX > 5
007300        OR WRK-NOME-ENCONTRADO
007400
007500     PERFORM 9999-FINALIZAR
007600     .
007700*----------------------------------------------------------------*
007800 0000-END.                    EXIT.
007900*----------------------------------------------------------------*
008000
008100*----------------------------------------------------------------*
008200*    CARREGAR TABELA DE NOMES RESERVADOS (CENARIOS ESPECIAIS)
008300*----------------------------------------------------------------*
008400 0001-CARREGAR-TABELA         SECTION.
008500*----------------------------------------------------------------*
008600
008610     MOVE SPACES                  TO WRK-TAB-NOME-ESPECIAL-FLAT
008700     MOVE 'CARDERROR'              TO WRK-TAB-NOME(1)
008800     MOVE 'CARD-ERROR'             TO WRK-TAB-CENARIO(1)
008900     MOVE 'NOTOPUP'                TO WRK-TAB-NOME(2)
009000     MOVE 'NO-TOP-UP'              TO WRK-TAB-CENARIO(2)
009100     MOVE 'PARTIAL'                TO WRK-TAB-NOME(3)
009200     MOVE 'PARTIAL'                TO WRK-TAB-CENARIO(3)
009300     MOVE 'BALANCEERROR'           TO WRK-TAB-NOME(4)
009400     MOVE 'BALANCE-ERR'            TO WRK-TAB-CENARIO(4)
009500     MOVE 'PAYMENTERROR'           TO WRK-TAB-NOME(5)
009600     MOVE 'PAYMENT-ERR'            TO WRK-TAB-CENARIO(5)
009700     .
009800*----------------------------------------------------------------*
009900 0001-END.                    EXIT.
010000*----------------------------------------------------------------*
010100
010200*----------------------------------------------------------------*
010300*    PESQUISAR NOME NA TABELA (COMPARACAO SEM DISTINCAO DE CAIXA)
010400*----------------------------------------------------------------*
010500 0002-PESQUISAR-NOME         SECTION.
010600*----------------------------------------------------------------*
010700
010800     MOVE WRK-TAB-NOME(WRK-TAB-IDX) TO WRK-TAB-NOME-MAIUSC
010850     INSPECT WRK-TAB-NOME-MAIUSC
010880        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
010890                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010920     DISPLAY 'DWP0004A COMPARING 1ST LETTER '
010930             WRK-FORENAME-1A-LETRA ' / ' WRK-TAB-NOME-1A-LETRA
011000
011100     IF WRK-FORENAME-MAIUSC = WRK-TAB-NOME-MAIUSC
011200        MOVE 'S'                  TO WRK-ENCONTROU
011300        MOVE WRK-TAB-CENARIO(WRK-TAB-IDX)
011400                                  TO LK-SPECIAL-SCENARIO
011500     END-IF
011600     .
011700*----------------------------------------------------------------*
012000 0002-END.                    EXIT.
012100*----------------------------------------------------------------*
012200
012300*----------------------------------------------------------------*
012400*    FINALIZAR WORKER
012500*----------------------------------------------------------------*
012600 9999-FINALIZAR              SECTION.
012700*----------------------------------------------------------------*
012800
012900     GOBACK
013000     .
013100*----------------------------------------------------------------*
013200 9999-END.                    EXIT.
013300*----------------------------------------------------------------*
