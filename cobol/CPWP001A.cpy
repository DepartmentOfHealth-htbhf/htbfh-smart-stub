000100******************************************************************
000200* PROGRAMMER..: M J HARTE
000300* DATE.......: 14/03/1988
000400* DESCRIPTION.: RECORD LAYOUT - V1 APPLICANT INPUT RECORD
000500* BOOK.......: CPWP001A
000600*----------------------------------------------------------------*
000700* CPWP001A-NINO          = NATIONAL INSURANCE NUMBER
000800* CPWP001A-FORENAME      = APPLICANT FIRST NAME
000900* CPWP001A-SURNAME       = APPLICANT LAST NAME
001000* CPWP001A-DATE-OF-BIRTH = DATE OF BIRTH (ISO YYYY-MM-DD)
001100* CPWP001A-ADDRESS-LINE-1/2, TOWN-OR-CITY, POSTCODE = ADDRESS
001200* CPWP001A-ELIGIBLE-START/END-DATE = ELIGIBILITY WINDOW
001300* CPWP001A-UC-INCOME-THRESHOLD = MONTHLY UC INCOME THRESHOLD
001400*----------------------------------------------------------------*
001500*    01/04/1999 MJH  Y2K READINESS REVIEW - DATES CONFIRMED       CY2K001
001600*                    ISO FORMAT, NO 2-DIGIT YEAR FIELDS HELD     CY2K001
001700*    19/11/2013 SPK  REQ 4471 - ADDED ELIGIBLE-START/END-DATE    CR4471
001800*                    AND UC-INCOME-THRESHOLD FOR UNIVERSAL       CR4471
001900*                    CREDIT PASSPORTING                          CR4471
002000******************************************************************
002100 01  CPWP001A-V1-APPLICANT.
002200     05  CPWP001A-NINO                   PIC X(09).
002300     05  CPWP001A-FORENAME               PIC X(30).
002400     05  CPWP001A-SURNAME                PIC X(30).
002500     05  CPWP001A-DATE-OF-BIRTH          PIC X(10).
002600     05  CPWP001A-DOB-NUMERIC REDEFINES
002700         CPWP001A-DATE-OF-BIRTH.
002800         10  CPWP001A-DOB-YYYY           PIC X(04).
002900         10  FILLER                      PIC X(01).
003000         10  CPWP001A-DOB-MM             PIC X(02).
003100         10  FILLER                      PIC X(01).
003200         10  CPWP001A-DOB-DD             PIC X(02).
003300     05  CPWP001A-ADDRESS-LINE-1         PIC X(35).
003400     05  CPWP001A-ADDRESS-LINE-2         PIC X(35).
003500     05  CPWP001A-TOWN-OR-CITY           PIC X(30).
003600     05  CPWP001A-POSTCODE               PIC X(08).
003700     05  CPWP001A-ELIGIBLE-START-DATE    PIC X(10).
003800     05  CPWP001A-ELIGIBLE-END-DATE      PIC X(10).
003900     05  CPWP001A-UC-INCOME-THRESHOLD    PIC S9(7)V99.
004000     05  FILLER                          PIC X(06).
