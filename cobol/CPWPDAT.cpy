000100******************************************************************
000200* PROGRAMMER..: S P KOWALCZYK
000300* DATE.......: 19/11/2013
000400* DESCRIPTION.: LINKAGE AREA - BATCH RUN DATE / CHILD DOB ANCHORS
000500* BOOK.......: CPWPDAT
000600*----------------------------------------------------------------*
000700* CPWPDAT-RUN-DATE          = BATCH RUN DATE, ISO YYYY-MM-DD
000800* CPWPDAT-UNDER1-DOB-ANCHOR = DOB FOR A CHILD TURNING 1 TODAY,
000900*                             NORMALISED TO THE 1ST OF THE MONTH
001000* CPWPDAT-UNDER4-DOB-ANCHOR = DOB FOR A CHILD TURNING 4 TODAY,
001100*                             NORMALISED TO THE 1ST OF THE MONTH
001200*----------------------------------------------------------------*
001300*    19/11/2013 SPK  REQ 4471 - INITIAL BUILD FOR DWP0007A        CR4471
001400******************************************************************
001500 01  CPWPDAT-LINKAGE-AREA.
001600     05  CPWPDAT-RUN-DATE                PIC X(10).
001700     05  CPWPDAT-RUN-DATE-NUMERIC REDEFINES
001800         CPWPDAT-RUN-DATE.
001900         10  CPWPDAT-RUN-YYYY            PIC X(04).
002000         10  FILLER                      PIC X(01).
002100         10  CPWPDAT-RUN-MM              PIC X(02).
002200         10  FILLER                      PIC X(01).
002300         10  CPWPDAT-RUN-DD              PIC X(02).
002400     05  CPWPDAT-UNDER1-DOB-ANCHOR        PIC X(10).
002500     05  CPWPDAT-UNDER4-DOB-ANCHOR        PIC X(10).
