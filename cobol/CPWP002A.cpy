000100******************************************************************
000200* PROGRAMMER..: M J HARTE
000300* DATE.......: 14/03/1988
000400* DESCRIPTION.: RECORD LAYOUT - V1 DECISION OUTPUT RECORD
000500* BOOK.......: CPWP002A
000600*----------------------------------------------------------------*
000700* CPWP002A-NINO               = ECHO OF APPLICANT NINO
000800* CPWP002A-ELIGIBILITY-STATUS = ELIGIBLE/INELIGIBLE/PENDING/NOMATCH
000900* CPWP002A-CHILDREN-UNDER-1   = COUNT OF CHILDREN UNDER 1 YEAR
001000* CPWP002A-CHILDREN-UNDER-4   = COUNT OF CHILDREN UNDER 4 YEARS
001100* CPWP002A-SPECIAL-SCENARIO   = FIRST-NAME SPECIAL SCENARIO CODE
001200*----------------------------------------------------------------*
001300*    07/09/1994 MJH  ADDED SPECIAL-SCENARIO AFTER FRAUD REVIEW    CR0219
001400*                    TEAM ASKED FOR DOWNSTREAM CARD/TOP-UP FLAG  CR0219
002000******************************************************************
002100 01  CPWP002A-V1-DECISION.
002200     05  CPWP002A-NINO                   PIC X(09).
002300     05  CPWP002A-ELIGIBILITY-STATUS     PIC X(10).
002400     05  CPWP002A-STATUS-LETTER REDEFINES
002500         CPWP002A-ELIGIBILITY-STATUS.
002600         10  CPWP002A-STATUS-1ST-CHAR    PIC X(01).
002700         10  FILLER                      PIC X(09).
002800     05  CPWP002A-CHILDREN-UNDER-1       PIC 9(02).
002900     05  CPWP002A-CHILDREN-UNDER-4       PIC 9(02).
003000     05  CPWP002A-SPECIAL-SCENARIO       PIC X(12).
003100     05  FILLER                          PIC X(10).
