000100******************************************************************
000200* PROGRAMMER..: S P KOWALCZYK
000300* DATE.......: 19/11/2013
000400* DESCRIPTION.: RECORD LAYOUT - V2 APPLICANT INPUT RECORD
000500* BOOK.......: CPWP003A
000600*----------------------------------------------------------------*
000700* CPWP003A-NINO                  = NATIONAL INSURANCE NUMBER
000800* CPWP003A-SURNAME               = LAST NAME (DRIVES VERIFICATION)
000900* CPWP003A-DATE-OF-BIRTH         = DATE OF BIRTH (ISO YYYY-MM-DD)
001000* CPWP003A-ADDRESS-LINE-1        = ADDRESS LINE 1
001100* CPWP003A-POSTCODE              = POSTCODE
001200* CPWP003A-EMAIL-ADDRESS         = E-MAIL (SPACES = NOT SUPPLIED)
001300* CPWP003A-MOBILE-PHONE-NUMBER   = MOBILE (SPACES = NOT SUPPLIED)
001400* CPWP003A-PREGNANT-DEPENDANT-DOB= PREGNANCY/DEPENDANT DOB
001500*----------------------------------------------------------------*
001600*    19/11/2013 SPK  REQ 4471 - V2 RECORD FOR IDENTITY-AND-       CR4471
001700*                    ELIGIBILITY SERVICE - INITIAL BUILD         CR4471
001800*    04/02/2014 SPK  REQ 4502 - CONFIRMED SPACES RULE FOR        CR4502
001900*                    EMAIL/MOBILE/PREGNANT-DEPENDANT-DOB         CR4502
002000******************************************************************
002100 01  CPWP003A-V2-APPLICANT.
002200     05  CPWP003A-NINO                   PIC X(09).
002300     05  CPWP003A-SURNAME                PIC X(30).
002400     05  CPWP003A-DATE-OF-BIRTH          PIC X(10).
002500     05  CPWP003A-DOB-NUMERIC REDEFINES
002600         CPWP003A-DATE-OF-BIRTH.
002700         10  CPWP003A-DOB-YYYY           PIC X(04).
002800         10  FILLER                      PIC X(01).
002900         10  CPWP003A-DOB-MM             PIC X(02).
003000         10  FILLER                      PIC X(01).
003100         10  CPWP003A-DOB-DD             PIC X(02).
003200     05  CPWP003A-ADDRESS-LINE-1         PIC X(35).
003300     05  CPWP003A-POSTCODE               PIC X(08).
003400     05  CPWP003A-EMAIL-ADDRESS          PIC X(50).
003500     05  CPWP003A-MOBILE-PHONE-NUMBER    PIC X(15).
003600     05  CPWP003A-PREGNANT-DEPENDANT-DOB PIC X(10).
003700     05  FILLER                          PIC X(07).
