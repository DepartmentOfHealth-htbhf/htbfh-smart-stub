000100******************************************************************
000200* PROGRAM-ID.: DWP0005A
000300* PROGRAMMER..: S P KOWALCZYK
000400* DESCRIPTION.: V2 IDENTITY-AND-ELIGIBILITY ENGINE - BATCH DRIVER.
000500*               READS THE V2 APPLICANT FILE, VALIDATES EACH NINO,
000600*               TRAPS THE RESERVED EXCEPTION NINO, DERIVES THE
000700*               IDENTITY/ELIGIBILITY/VERIFICATION OUTCOME FOR ALL
000800*               OTHER APPLICANTS, WRITES ONE V2-DECISION PER
000900*               APPLICANT AND PRINTS THE RUN-CONTROL REPORT.
001000* NOTE.......: CALLS DWP0002A (NINO VALIDATION) AND DWP0006A (V2
001100*               IDENTITY/ELIGIBILITY/VERIFICATION RULES).
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. DWP0005A.
001500 AUTHOR. S P KOWALCZYK.
001600 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001700 DATE-WRITTEN. NOVEMBER 2013.
001800 DATE-COMPILED.
001900 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
002000******************************************************************
002100*    CHANGE LOG
002200*----------------------------------------------------------------*
002300*    19/11/2013 SPK  REQ 4471 - INITIAL BUILD - V2 BATCH DRIVER,   CR4471
002400*                    CALLS THE NINO VALIDATOR AND THE IDENTITY-   CR4471
002500*                    AND-ELIGIBILITY RULES WORKER.                CR4471
002600*    11/03/2014 SPK  REQ 4519 - TRAP THE RESERVED EXCEPTION NINO   CR4519
002700*                    XX999999D AHEAD OF THE RULES WORKER, AFTER   CR4519
002800*                    OPS INCIDENT 8810.                           CR4519
002810*    02/09/2014 SPK  REQ 4552 - ADDED A JOB-LOG DIAGNOSTIC          CR4552
002820*                    DISPLAY OF THE READ AND REJECTED COUNTS       CR4552
002830*                    AFTER OPS ASKED FOR MORE VISIBILITY ON        CR4552
002840*                    OVERNIGHT RERUNS.                             CR4552
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT V2-APPLICANT-FILE    ASSIGN TO DDV2APPL
003800     ORGANIZATION IS LINE SEQUENTIAL.
003900
004000     SELECT V2-DECISION-FILE     ASSIGN TO DDV2DECN
004100     ORGANIZATION IS LINE SEQUENTIAL.
004200
004300     SELECT V2-CONTROL-REPORT    ASSIGN TO DDV2CTRL
004400     ORGANIZATION IS LINE SEQUENTIAL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  V2-APPLICANT-FILE.
005000 COPY CPWP003A.
005100
005200 FD  V2-DECISION-FILE.
005300 COPY CPWP004A.
005400
005500 FD  V2-CONTROL-REPORT.
005600 01  FD-CTRL-LINE.
005700     05  FD-CTRL-LABEL                PIC X(20).
005800     05  FD-CTRL-COUNT                PIC X(07).
005900     05  FILLER                       PIC X(53).
006000
006100 WORKING-STORAGE SECTION.
006200
006300*----------- INDICADORES DE FIM DE ARQUIVO / VALIDADE ------------
006400 01  WRK-FIM-ARQ                      PIC X(01) VALUE 'N'.
006500     88  WRK-FIM-DE-ARQUIVO                  VALUE 'S'.
006600     88  WRK-NAO-FIM-DE-ARQUIVO              VALUE 'N'.
006700 01  WRK-NINO-VALIDO                   PIC X(01).
006800     88  WRK-NINO-E-VALIDO                   VALUE 'S'.
006900     88  WRK-NINO-NAO-E-VALIDO               VALUE 'N'.
007000
007100*----------- CONTADORES DE CONTROLE -------------------------------
007200 01  WRK-TOT-LIDOS-REJEITADOS.
007210     05  WRK-TOT-LIDOS                PIC 9(07) COMP VALUE ZERO.
007220     05  WRK-TOT-REJEITADOS           PIC 9(07) COMP VALUE ZERO.
007230     05  FILLER                       PIC X(04).
007240 01  WRK-TOT-LIDOS-REJEITADOS-TAB REDEFINES WRK-TOT-LIDOS-REJEITADOS.
007250     05  WRK-TOT-LIDOS-REJ-TAB OCCURS 2 TIMES
007260                                      PIC 9(07) COMP.
007270     05  FILLER                       PIC X(04).
007400 01  WRK-IND1                         PIC 9(02) COMP.
007500
007600*----------- TOTAIS POR RESULTADO DA APURACAO V2 -------------------
007700 01  WRK-V2-TOTAIS.
007800     05  WRK-TOT-CONFIRMADOS          PIC 9(07) COMP VALUE ZERO.
007900     05  WRK-TOT-NAO-CONFIRMADOS      PIC 9(07) COMP VALUE ZERO.
008000     05  WRK-TOT-IDENT-NAO-CONFERE    PIC 9(07) COMP VALUE ZERO.
008100     05  WRK-TOT-ERRO                 PIC 9(07) COMP VALUE ZERO.
008200     05  FILLER                       PIC X(04).
008300 01  WRK-V2-TOTAIS-TABELA REDEFINES WRK-V2-TOTAIS.
008400     05  WRK-TOT-V2-TAB OCCURS 4 TIMES
008500                                      PIC 9(07) COMP.
008600     05  FILLER                       PIC X(04).
008700
008800*----------- RELACAO DE RUBRICAS DOS TOTAIS POR RESULTADO ---------
008900 01  WRK-V2-LABELS.
009000     05  WRK-V2-LABEL-TAB OCCURS 4 TIMES
009100                       INDEXED BY WRK-V2-IDX
009200                                      PIC X(20).
009300     05  FILLER                       PIC X(04).
009400
009500*----------- MENSAGEM FIXA DO NINO DE EXCECAO ----------------------
009600 01  WRK-EXCEPTION-NINO               PIC X(09)
009700                      VALUE 'XX999999D'.
009800 01  WRK-EXCEPTION-MESSAGE            PIC X(80) VALUE
009900     'NINO provided (XX999999D) has been configured to trigger an
010000-    ' Exception'.
010100
010200*----------- AREA DE MONTAGEM DA LINHA DO RELATORIO ---------------
010300 01  WRK-CTRL-LINE.
010400     05  WRK-CTRL-LABEL               PIC X(20).
010500     05  WRK-CTRL-COUNT               PIC ZZZ,ZZ9.
010600     05  FILLER                       PIC X(53).
010700
010800******************************************************************
010900 PROCEDURE DIVISION.
011000******************************************************************
011100
011200*----------------------------------------------------------------*
011300*    PROCESSAMENTO PRINCIPAL
011400*----------------------------------------------------------------*
011500 0000-PROCESSAR              SECTION.
011600*----------------------------------------------------------------*
011700
011800     PERFORM 0001-ABRE-ARQUIVOS
011900     PERFORM 0002-LER-APLICANTE
012000     PERFORM 0003-TRATAR-APLICANTE
012100        UNTIL WRK-FIM-DE-ARQUIVO
012200     PERFORM 0008-GRAVAR-TOTAIS
012300     PERFORM 0009-FECHA-ARQUIVOS
012400     PERFORM 9999-FINALIZAR
012500     .
012600*----------------------------------------------------------------*
012700 0000-END.                    EXIT.
012800*----------------------------------------------------------------*
012900
013000*----------------------------------------------------------------*
013100*    ABERTURA DE ARQUIVOS E CARGA DA TABELA DE RUBRICAS
013200*----------------------------------------------------------------*
013300 0001-ABRE-ARQUIVOS          SECTION.
013400*----------------------------------------------------------------*
013500
013600     OPEN INPUT  V2-APPLICANT-FILE
013700          OUTPUT V2-DECISION-FILE
013800                 V2-CONTROL-REPORT
013900
014000     PERFORM 0001A-CARREGAR-LABELS
014100     .
014200*----------------------------------------------------------------*
014300 0001-END.                    EXIT.
014400*----------------------------------------------------------------*
014500
014600*----------------------------------------------------------------*
014700*    CARREGAR RUBRICAS DOS TOTAIS POR RESULTADO DA APURACAO
014800*----------------------------------------------------------------*
014900 0001A-CARREGAR-LABELS       SECTION.
015000*----------------------------------------------------------------*
015100
015200     MOVE 'CONFIRMED'             TO WRK-V2-LABEL-TAB(1)
015300     MOVE 'NOT-CONFIRMED'         TO WRK-V2-LABEL-TAB(2)
015400     MOVE 'IDENTITY-NOT-MATCHED'  TO WRK-V2-LABEL-TAB(3)
015500     MOVE 'ERROR'                 TO WRK-V2-LABEL-TAB(4)
015600     .
015700*----------------------------------------------------------------*
015800 0001A-END.                   EXIT.
015900*----------------------------------------------------------------*
016000
016100*----------------------------------------------------------------*
016200*    LEITURA DE UM REGISTRO DE APLICANTE V2
016300*----------------------------------------------------------------*
016400 0002-LER-APLICANTE          SECTION.
016500*----------------------------------------------------------------*
016600
016700     READ V2-APPLICANT-FILE
016800        AT END MOVE 'S'          TO WRK-FIM-ARQ
016900     END-READ
017000
017100     IF WRK-NAO-FIM-DE-ARQUIVO
017200        ADD 1                    TO WRK-TOT-LIDOS
017300     END-IF
017400     .
017500*----------------------------------------------------------------*
017600 0002-END.                    EXIT.
017700*----------------------------------------------------------------*
017800
017900*----------------------------------------------------------------*
018000*    TRATAR UM APLICANTE - VALIDAR, TRATAR EXCECAO, DECIDIR
018100*----------------------------------------------------------------*
018200 0003-TRATAR-APLICANTE       SECTION.
018300*----------------------------------------------------------------*
018400
018500     PERFORM 0004-VALIDAR-NINO
018600
018700     IF WRK-NINO-E-VALIDO
018800        IF CPWP003A-NINO = WRK-EXCEPTION-NINO
018900           PERFORM 0005-TRATAR-EXCECAO
019000        ELSE
019100           PERFORM 0006-DECIDIR
019200        END-IF
019300        PERFORM 0007-GRAVAR-DECISAO
019400     ELSE
019500        ADD 1                    TO WRK-TOT-REJEITADOS
019600     END-IF
019700
019800     PERFORM 0002-LER-APLICANTE
019900     .
020000*----------------------------------------------------------------*
020100 0003-END.                    EXIT.
020200*----------------------------------------------------------------*
020300
020400*----------------------------------------------------------------*
020500*    VALIDAR O FORMATO DO NINO DO APLICANTE
020600*----------------------------------------------------------------*
020700 0004-VALIDAR-NINO           SECTION.
020800*----------------------------------------------------------------*
020900
021000     CALL 'DWP0002A' USING CPWP003A-NINO WRK-NINO-VALIDO
021100     .
021200*----------------------------------------------------------------*
021300 0004-END.                    EXIT.
021400*----------------------------------------------------------------*
021500
021600*----------------------------------------------------------------*
021700*    TRATAR O NINO DE EXCECAO - NAO AVALIAR MAIS NADA
021800*----------------------------------------------------------------*
021900 0005-TRATAR-EXCECAO         SECTION.
022000*----------------------------------------------------------------*
022100
022200     MOVE CPWP003A-NINO           TO CPWP004A-NINO
022300     MOVE SPACES                  TO CPWP004A-IDENTITY-STATUS
022400                                      CPWP004A-ELIGIBILITY-STATUS
022500                                      CPWP004A-QUALIFYING-BENEFITS
022600                                      CPWP004A-DEATH-VERIFICATION
022700                                      CPWP004A-MOBILE-MATCH
022800                                      CPWP004A-EMAIL-MATCH
022900                                      CPWP004A-ADDRESS-LINE-1-MATCH
023000                                      CPWP004A-POSTCODE-MATCH
023100                                      CPWP004A-PREG-DOB-MATCH
023200                                      CPWP004A-SPECIAL-SCENARIO
023300     MOVE ZERO                    TO CPWP004A-CHILD-COUNT
023400     MOVE 'E'                     TO CPWP004A-ERROR-FLAG
023500     MOVE WRK-EXCEPTION-MESSAGE   TO CPWP004A-ERROR-MESSAGE
023600
023700     ADD 1                        TO WRK-TOT-ERRO
023800     .
023900*----------------------------------------------------------------*
024000 0005-END.                    EXIT.
024100*----------------------------------------------------------------*
024200
024300*----------------------------------------------------------------*
024400*    DERIVAR A DECISAO V2 (TODOS OS NINOS VALIDOS, EXCETO O DE
024500*    EXCECAO, PASSAM PELA ROTINA DE IDENTIDADE/ELEGIBILIDADE)
024600*----------------------------------------------------------------*
024700 0006-DECIDIR                SECTION.
024800*----------------------------------------------------------------*
024900
025000     MOVE SPACES                  TO CPWP004A-ERROR-FLAG
025100     MOVE SPACES                  TO CPWP004A-ERROR-MESSAGE
025200
025300     CALL 'DWP0006A' USING CPWP003A-NINO
025400                           CPWP003A-SURNAME
025500                           CPWP003A-MOBILE-PHONE-NUMBER
025600                           CPWP003A-EMAIL-ADDRESS
025700                           CPWP003A-PREGNANT-DEPENDANT-DOB
025800                           CPWP004A-V2-DECISION
025900
026000     PERFORM 0006A-ACUMULAR-TOTAIS
026100     .
026200*----------------------------------------------------------------*
026300 0006-END.                    EXIT.
026400*----------------------------------------------------------------*
026500
026600*----------------------------------------------------------------*
026700*    ACUMULAR O TOTAL DO RESULTADO DE IDENTIDADE/ELEGIBILIDADE
026800*----------------------------------------------------------------*
026900 0006A-ACUMULAR-TOTAIS       SECTION.
027000*----------------------------------------------------------------*
027100
027200     IF CPWP004A-IDENTITY-STATUS = 'NOT-MATCHED'
027300        ADD 1                 TO WRK-TOT-IDENT-NAO-CONFERE
027400     ELSE
027500        IF CPWP004A-ELIGIBILITY-STATUS = 'NOT-CONFIRMED'
027600           ADD 1              TO WRK-TOT-NAO-CONFIRMADOS
027700        ELSE
027800           ADD 1              TO WRK-TOT-CONFIRMADOS
027900        END-IF
028000     END-IF
028100     .
028200*----------------------------------------------------------------*
028300 0006A-END.                   EXIT.
028400*----------------------------------------------------------------*
028500
028600*----------------------------------------------------------------*
028700*    GRAVAR O REGISTRO DE DECISAO V2
028800*----------------------------------------------------------------*
028900 0007-GRAVAR-DECISAO         SECTION.
029000*----------------------------------------------------------------*
029100
029200     WRITE CPWP004A-V2-DECISION
029300     .
029400*----------------------------------------------------------------*
029500 0007-END.                    EXIT.
029600*----------------------------------------------------------------*
029700
029800*----------------------------------------------------------------*
029900*    GRAVAR O RELATORIO DE CONTROLE DE FIM DE PROCESSAMENTO
030000*----------------------------------------------------------------*
030100 0008-GRAVAR-TOTAIS          SECTION.
030200*----------------------------------------------------------------*
030300
030400     MOVE 'RECORDS READ'          TO WRK-CTRL-LABEL
030500     MOVE WRK-TOT-LIDOS           TO WRK-CTRL-COUNT
030600     PERFORM 0008B-ESCREVER-LINHA
030700
030800     PERFORM 0008A-GRAVAR-V2-LINHA
030900        VARYING WRK-V2-IDX FROM 1 BY 1
031000        UNTIL WRK-V2-IDX GREATER THAN 4
031100
031200     MOVE 'RECORDS REJECTED'      TO WRK-CTRL-LABEL
031300     MOVE WRK-TOT-REJEITADOS      TO WRK-CTRL-COUNT
031400     PERFORM 0008B-ESCREVER-LINHA
031500     .
031600*----------------------------------------------------------------*
031700 0008-END.                    EXIT.
031800*----------------------------------------------------------------*
031900
032000*----------------------------------------------------------------*
032100*    GRAVAR UMA LINHA DE TOTAL POR RESULTADO DA APURACAO V2
032200*----------------------------------------------------------------*
032300 0008A-GRAVAR-V2-LINHA       SECTION.
032400*----------------------------------------------------------------*
032500
032600     MOVE WRK-V2-LABEL-TAB(WRK-V2-IDX)
032700                                  TO WRK-CTRL-LABEL
032800     MOVE WRK-TOT-V2-TAB(WRK-V2-IDX)
032900                                  TO WRK-CTRL-COUNT
033000     PERFORM 0008B-ESCREVER-LINHA
033100     .
033200*----------------------------------------------------------------*
033300 0008A-END.                   EXIT.
033400*----------------------------------------------------------------*
033500
033600*----------------------------------------------------------------*
033700*    ESCREVER E EXIBIR UMA LINHA DO RELATORIO DE CONTROLE
033800*----------------------------------------------------------------*
033900 0008B-ESCREVER-LINHA        SECTION.
034000*----------------------------------------------------------------*
034100
034200     DISPLAY WRK-CTRL-LINE
034300     MOVE WRK-CTRL-LINE           TO FD-CTRL-LINE
034400     WRITE FD-CTRL-LINE
034500     .
034600*----------------------------------------------------------------*
034700 0008B-END.                   EXIT.
034800*----------------------------------------------------------------*
034900
035000*----------------------------------------------------------------*
035100*    FECHAMENTO DE ARQUIVOS
035200*----------------------------------------------------------------*
035300 0009-FECHA-ARQUIVOS         SECTION.
035400*----------------------------------------------------------------*
035500
035600     CLOSE V2-APPLICANT-FILE
035700           V2-DECISION-FILE
035800           V2-CONTROL-REPORT
035900     .
036000*----------------------------------------------------------------*
036100 0009-END.                    EXIT.
036200*----------------------------------------------------------------*
036300
036400*----------------------------------------------------------------*
036500*    FINALIZAR PROGRAMA
036600*----------------------------------------------------------------*
036700 9999-FINALIZAR              SECTION.
036800*----------------------------------------------------------------*
036900
036950     DISPLAY 'DWP0005A READ/REJECTED=' WRK-TOT-LIDOS-REJ-TAB(1)
036960             '/' WRK-TOT-LIDOS-REJ-TAB(2)
037000     DISPLAY 'DWP0005A - V2 IDENTITY-AND-ELIGIBILITY RUN COMPLETE'
037100     STOP RUN
037200     .
037300*----------------------------------------------------------------*
037400 9999-END.                    EXIT.
037500*----------------------------------------------------------------*
