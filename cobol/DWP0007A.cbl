000100******************************************************************
000200* PROGRAM-ID.: DWP0007A
000300* PROGRAMMER..: S P KOWALCZYK
000400* DESCRIPTION.: GETS THE BATCH RUN DATE AND DERIVES THE TWO
000500*               CHILD-DOB ANCHOR DATES USED BY THE V2 IDENTITY-
000600*               AND-ELIGIBILITY RULES ENGINE (DWP0006A).
000700* NOTE.......: CALLED WORKER - NO FILES OF ITS OWN.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. DWP0007A.
001100 AUTHOR. S P KOWALCZYK.
001200 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001300 DATE-WRITTEN. NOVEMBER 2013.
001400 DATE-COMPILED.
001500 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
001600******************************************************************
001700*    CHANGE LOG
001800*----------------------------------------------------------------*
001900*    19/11/2013 SPK  REQ 4471 - INITIAL BUILD. RUN DATE AND TWO   CR4471
002000*                    CHILD-DOB ANCHORS, BOTH NORMALISED TO THE   CR4471
002100*                    1ST OF THE MONTH.                           CR4471
002200*    04/02/2014 SPK  REQ 4502 - CORRECTED YEAR BORROW WHEN THE    CR4502
002300*                    UNDER-1 ANCHOR MONTH GOES BACK PAST         CR4502
002400*                    JANUARY.                                    CR4502
002410*    17/06/2014 SPK  REQ 4528 - MOVED THE CORRECTED MONTH TO AN   CR4528
002420*                    UNSIGNED WORK FIELD BEFORE BUILDING THE     CR4528
002430*                    ANCHOR STRING - THE SIGNED MONTH FIELD WAS  CR4528
002440*                    PICKING UP AN OVERPUNCH ON THE OUTPUT.      CR4528
002450*    02/09/2014 SPK  REQ 4552 - ADDED A JOB-LOG DIAGNOSTIC        CR4552
002460*                    DISPLAY OF THE TWO ANCHOR YEARS AFTER OPS   CR4552
002470*                    ASKED FOR MORE VISIBILITY ON OVERNIGHT      CR4552
002480*                    RERUNS.                                    CR4552
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700
002800 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300
003400*----------- RUN DATE OBTAINED FROM THE SYSTEM ------------------
003500 01  WRK-SYSTEM-DATE.
003600     05  WRK-SYSTEM-YYYY              PIC 9(04).
003700     05  WRK-SYSTEM-MM                PIC 9(02).
003800     05  WRK-SYSTEM-DD                PIC 9(02).
003900
004000*----------- ALTERNATE NUMERIC VIEW OF THE SAME AREA ------------
004100 01  WRK-SYSTEM-DATE-ALT REDEFINES WRK-SYSTEM-DATE.
004200     05  WRK-SYSTEM-DATE-8            PIC 9(08).
004300
004400*----------- WORK FIELDS FOR THE CHILD-DOB ANCHORS ---------------
004500 01  WRK-UNDER-ANCHOR-YEARS.
004510     05  WRK-UNDER1-YYYY              PIC 9(04) COMP.
004520     05  WRK-UNDER4-YYYY              PIC 9(04) COMP.
004525     05  FILLER                       PIC X(01).
004530 01  WRK-UNDER-ANCHOR-YEARS-TAB REDEFINES WRK-UNDER-ANCHOR-YEARS.
004540     05  WRK-UNDER-ANCHOR-YEAR-TAB OCCURS 2 TIMES
004545                                      PIC 9(04) COMP.
004560     05  FILLER                       PIC X(01).
004600 01  WRK-UNDER1-MM                    PIC S9(02) COMP.
004650 01  WRK-UNDER1-MM-FINAL              PIC 9(02) COMP.
004800
004900 LINKAGE SECTION.
005000 COPY CPWPDAT.
005100
005200******************************************************************
005300 PROCEDURE DIVISION USING CPWPDAT-LINKAGE-AREA.
005400******************************************************************
005500
005600*----------------------------------------------------------------*
005700*    PROCESSAMENTO PRINCIPAL
005800*----------------------------------------------------------------*
005900 0000-PROCESSAR              SECTION.
006000*----------------------------------------------------------------*
006100
006200     PERFORM 0001-OBTER-DATA
006300     PERFORM 0002-CALC-UNDER1-ANCHOR
006400     PERFORM 0003-CALC-UNDER4-ANCHOR
006500     PERFORM 9999-FINALIZAR
006600     .
006700*----------------------------------------------------------------*
006800 0000-END.                    EXIT.
006900*----------------------------------------------------------------*
007000
007100*----------------------------------------------------------------*
007200*    OBTER DATA DO SISTEMA (RUN DATE)
007300*----------------------------------------------------------------*
007400 0001-OBTER-DATA             SECTION.
007500*----------------------------------------------------------------*
007600
007700     ACCEPT WRK-SYSTEM-DATE-8     FROM DATE YYYYMMDD
007800
007900     MOVE WRK-SYSTEM-YYYY         TO CPWPDAT-RUN-YYYY
008000     MOVE WRK-SYSTEM-MM           TO CPWPDAT-RUN-MM
008100     MOVE WRK-SYSTEM-DD           TO CPWPDAT-RUN-DD
008200     MOVE '-'                     TO CPWPDAT-RUN-DATE(5:1)
008300                                      CPWPDAT-RUN-DATE(8:1)
008400     .
008500*----------------------------------------------------------------*
008600 0001-END.                    EXIT.
008700*----------------------------------------------------------------*
008800
008900*----------------------------------------------------------------*
009000*    CALCULAR ANCORA DE NASCIMENTO - MENOR DE 1 ANO (6 MESES)
009100*----------------------------------------------------------------*
009200 0002-CALC-UNDER1-ANCHOR     SECTION.
009300*----------------------------------------------------------------*
009400
009500     MOVE WRK-SYSTEM-YYYY         TO WRK-UNDER1-YYYY
009600     MOVE WRK-SYSTEM-MM           TO WRK-UNDER1-MM
009700     SUBTRACT 6                   FROM WRK-UNDER1-MM
009800
009900     IF WRK-UNDER1-MM NOT GREATER ZERO
010000        ADD 12                    TO WRK-UNDER1-MM
010100        SUBTRACT 1                FROM WRK-UNDER1-YYYY
010200     END-IF
010250     MOVE WRK-UNDER1-MM           TO WRK-UNDER1-MM-FINAL
010300
010400     MOVE WRK-UNDER1-YYYY         TO CPWPDAT-UNDER1-DOB-ANCHOR(1:4)
010500     MOVE '-'                     TO CPWPDAT-UNDER1-DOB-ANCHOR(5:1)
010600     MOVE WRK-UNDER1-MM-FINAL     TO CPWPDAT-UNDER1-DOB-ANCHOR(6:2)
010700     MOVE '-01'                   TO CPWPDAT-UNDER1-DOB-ANCHOR(8:3)
010800     .
010900*----------------------------------------------------------------*
011000 0002-END.                    EXIT.
011100*----------------------------------------------------------------*
011200
011300*----------------------------------------------------------------*
011400*    CALCULAR ANCORA DE NASCIMENTO - MENOR DE 4 ANOS (3 ANOS)
011500*----------------------------------------------------------------*
011600 0003-CALC-UNDER4-ANCHOR     SECTION.
011700*----------------------------------------------------------------*
011800
011900     MOVE WRK-SYSTEM-YYYY         TO WRK-UNDER4-YYYY
012000     SUBTRACT 3                   FROM WRK-UNDER4-YYYY
012100
012200     MOVE WRK-UNDER4-YYYY         TO CPWPDAT-UNDER4-DOB-ANCHOR(1:4)
012300     MOVE '-'                     TO CPWPDAT-UNDER4-DOB-ANCHOR(5:1)
012400     MOVE WRK-SYSTEM-MM           TO CPWPDAT-UNDER4-DOB-ANCHOR(6:2)
012500     MOVE '-01'                   TO CPWPDAT-UNDER4-DOB-ANCHOR(8:3)
012600     .
012700*----------------------------------------------------------------*
012800 0003-END.                    EXIT.
012900*----------------------------------------------------------------*
013000
013100*----------------------------------------------------------------*
013200*    FINALIZAR WORKER
013300*----------------------------------------------------------------*
013400 9999-FINALIZAR              SECTION.
013500*----------------------------------------------------------------*
013600
013610     DISPLAY 'DWP0007A ANCHOR YEARS U1/U4='
013620             WRK-UNDER-ANCHOR-YEAR-TAB(1) '/'
013630             WRK-UNDER-ANCHOR-YEAR-TAB(2)
013700     GOBACK
013800     .
013900*----------------------------------------------------------------*
014000 9999-END.                    EXIT.
014100*----------------------------------------------------------------*
