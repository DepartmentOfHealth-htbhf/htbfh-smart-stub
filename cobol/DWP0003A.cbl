000100******************************************************************
000200* PROGRAM-ID.: DWP0003A
000300* PROGRAMMER..: M J HARTE
000400* DESCRIPTION.: V1 BENEFITS DECISION RULES ENGINE. DERIVES THE
000500*               ELIGIBILITY STATUS AND THE CHILDREN-UNDER-1 /
000600*               CHILDREN-UNDER-4 COUNTS FROM THE CHARACTERS OF
000700*               THE APPLICANT'S NATIONAL INSURANCE NUMBER.
000800* NOTE.......: CALLED WORKER - NO FILES OF ITS OWN. CALLED BY
000900*               THE V1 BENEFITS ENGINE DRIVER, DWP0001A, ONLY
001000*               AFTER DWP0002A HAS PASSED THE NINO AS VALID.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. DWP0003A.
001400 AUTHOR. M J HARTE.
001500 INSTALLATION. DWP COMPUTER CENTRE - NEWCASTLE.
001600 DATE-WRITTEN. MARCH 1988.
001700 DATE-COMPILED.
001800 SECURITY. DWP RESTRICTED - INTERNAL USE ONLY.
001900******************************************************************
002000*    CHANGE LOG
002100*----------------------------------------------------------------*
002200*    14/03/1988 MJH  INITIAL BUILD - ELIGIBILITY FROM CHARACTER   CR0107
002300*                    1, CHILDREN COUNTS FROM CHARACTERS 3 AND 4. CR0107
002400*    11/09/1990 MJH  CORRECTED CHILDREN-UNDER-4 SO IT CAN NEVER   CR0151
002500*                    BE REPORTED LOWER THAN CHILDREN-UNDER-1     CR0151
002600*                    (A CHILD UNDER 1 IS ALSO UNDER 4).          CR0151
002700*    01/04/1999 MJH  Y2K REVIEW - NO DATE ARITHMETIC IN THIS      CY2K001
002800*                    MODULE, NOTHING TO CHANGE.                  CY2K001
002810*    15/09/2014 MJH  REQ 4561 - ADDED A JOB-LOG DIAGNOSTIC         CR4561
002820*                    DISPLAY OF THE CHILD COUNTS AND THE STATUS   CR4561
002830*                    FIRST LETTER AFTER OPS ASKED FOR MORE        CR4561
002840*                    VISIBILITY ON OVERNIGHT RERUNS.              CR4561
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400
003500*----------- AREA DE TRABALHO DO NINO RECEBIDO -------------------
003600 01  WRK-NINO                          PIC X(09).
003700 01  WRK-NINO-PARTES REDEFINES WRK-NINO.
003800     05  WRK-NINO-LETRA1                PIC X(01).
003900     05  FILLER                         PIC X(01).
004000     05  WRK-NINO-DIG-UNDER1             PIC 9(01).
004100     05  WRK-NINO-DIG-UNDER4             PIC 9(01).
004200     05  FILLER                         PIC X(05).
004300
004400*----------- ACUMULADORES / CONTADORES --------------------------
004500 01  WRK-UNDER-CONTADORES.
004510     05  WRK-UNDER1-CONT                PIC 9(02) COMP.
004520     05  WRK-UNDER4-CONT                PIC 9(02) COMP.
004525     05  FILLER                         PIC X(01).
004530 01  WRK-UNDER-CONTADORES-TAB REDEFINES WRK-UNDER-CONTADORES.
004540     05  WRK-UNDER-CONT-TAB OCCURS 2 TIMES
004545                                      PIC 9(02) COMP.
004560     05  FILLER                         PIC X(01).
004700
004800 LINKAGE SECTION.
004900 01  LK-NINO                            PIC X(09).
005000 01  LK-ELIGIBILITY-STATUS               PIC X(10).
005010 01  LK-STATUS-LETTER REDEFINES LK-ELIGIBILITY-STATUS.
005020     05  LK-STATUS-1ST-CHAR             PIC X(01).
005030     05  FILLER                         PIC X(09).
005100 01  LK-CHILDREN-UNDER-1                 PIC 9(02).
005200 01  LK-CHILDREN-UNDER-4                 PIC 9(02).
005300
005400******************************************************************
005500 PROCEDURE DIVISION USING LK-NINO LK-ELIGIBILITY-STATUS
005600                          LK-CHILDREN-UNDER-1 LK-CHILDREN-UNDER-4.
005700******************************************************************
005800
005900*----------------------------------------------------------------*
006000*    PROCESSAMENTO PRINCIPAL
006100*----------------------------------------------------------------*
006200 0000-PROCESSAR              SECTION.
006300*----------------------------------------------------------------*
006400
006500     MOVE LK-NINO                 TO WRK-NINO
006600     PERFORM 0001-ELEGIBILIDADE
006700     PERFORM 0002-FILHOS
006800     PERFORM 9999-FINALIZAR
006900     .
007000*----------------------------------------------------------------*
007100 0000-END.                    EXIT.
007200*----------------------------------------------------------------*
007300
007400*----------------------------------------------------------------*
007500*    DERIVAR SITUACAO DE ELEGIBILIDADE (CARACTER 1 DO NINO)
007600*----------------------------------------------------------------*
007700 0001-ELEGIBILIDADE           SECTION.
007800*----------------------------------------------------------------*
007900
008000     EVALUATE WRK-NINO-LETRA1
008100        WHEN 'E'
008200           MOVE 'ELIGIBLE'         TO LK-ELIGIBILITY-STATUS
008300        WHEN 'I'
008400           MOVE 'INELIGIBLE'       TO LK-ELIGIBILITY-STATUS
008500        WHEN 'P'
008600           MOVE 'PENDING'          TO LK-ELIGIBILITY-STATUS
008700        WHEN 'D'
008800           MOVE 'NOMATCH'          TO LK-ELIGIBILITY-STATUS
008900        WHEN OTHER
009000           MOVE 'ELIGIBLE'         TO LK-ELIGIBILITY-STATUS
009100     END-EVALUATE
009200     .
009300*----------------------------------------------------------------*
009400 0001-END.                    EXIT.
009500*----------------------------------------------------------------*
009600
009700*----------------------------------------------------------------*
009800*    DERIVAR CONTAGEM DE FILHOS (CARACTERES 3 E 4 DO NINO)
009900*----------------------------------------------------------------*
010000 0002-FILHOS                 SECTION.
010100*----------------------------------------------------------------*
010200
010300     IF LK-ELIGIBILITY-STATUS = 'NOMATCH'
010400        MOVE ZEROS                TO LK-CHILDREN-UNDER-1
010500                                      LK-CHILDREN-UNDER-4
010600     ELSE
010700        MOVE WRK-NINO-DIG-UNDER1   TO WRK-UNDER1-CONT
010800        MOVE WRK-NINO-DIG-UNDER4   TO WRK-UNDER4-CONT
010900
011000        IF WRK-UNDER4-CONT LESS THAN WRK-UNDER1-CONT
011100           MOVE WRK-UNDER1-CONT    TO WRK-UNDER4-CONT
011200        END-IF
011300
011400        MOVE WRK-UNDER1-CONT       TO LK-CHILDREN-UNDER-1
011500        MOVE WRK-UNDER4-CONT       TO LK-CHILDREN-UNDER-4
011600     END-IF
011605
011610     DISPLAY 'DWP0003A CHILD COUNTS U1/U4='
011620             WRK-UNDER-CONT-TAB(1) '/' WRK-UNDER-CONT-TAB(2)
011630             ' STATUS 1ST LETTER=' LK-STATUS-1ST-CHAR
011700     .
011800*----------------------------------------------------------------*
011900 0002-END.                    EXIT.
012000*----------------------------------------------------------------*
012100
012200*----------------------------------------------------------------*
012300*    FINALIZAR WORKER
012400*----------------------------------------------------------------*
012500 9999-FINALIZAR              SECTION.
012600*----------------------------------------------------------------*
012700
012800     GOBACK
012900     .
013000*----------------------------------------------------------------*
013100 9999-END.                    EXIT.
013200*----------------------------------------------------------------*
